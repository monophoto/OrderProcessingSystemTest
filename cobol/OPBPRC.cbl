000100******************************************************************
000200*
000300* MODULE NAME = OPBPRC
000400*
000500* DESCRIPTIVE NAME = ORDER PROCESSING BATCH - PRICING ENGINE
000600*
000700* FUNCTION =
000800*     Computes the bulk discount, coupon discount, shipping
000900*     charge and final total for one order, given its subtotal,
001000*     total item count and coupon code.  Called once per order by
001100*     OPBORD after cart accumulation and stock revalidation have
001200*     both succeeded.
001300*
001400* Batch-run replacement for the CICS pricing endpoint the order
001500* dispatcher used online; keeps that endpoint's WS-HEADER habit.
001600*-----------------------------------------------------------------
001700* CHANGE ACTIVITY :
001800*     $MOD(OPBPRC),COMP(ORDPROC),PROD(BATCH   ):
001900*
002000*  PN= REASON  REL YYMMDD PGMR    : REMARKS
002100*  $D0= B4501   100 890820 MTK    : NEW PROGRAM - PRICING ENGINE
002200*  $D1= B4780   105 900412 MTK    : ADD FREESHIP COUPON HANDLING
002300*  $D2= C0092   110 980921 MTK    : Y2K REVIEW - NO DATE FIELDS
002400*  $D3= C1188   115 990614 MTK    : REVIEWED BULK/COUPON STACKING
002500*                                   ORDER - NO CHANGE NEEDED
002600*  $D4= C2004   120 050311 RWJ    : REVIEWED FOR Y2K10 - NO CHANGE
002700*  $D5= C2650   125 081117 JQP    : REVIEWED WS-STD-SHIPPING RATE
002800*                                   AGAINST CURRENT CARRIER TARIFF
002900******************************************************************
003000*
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    OPBPRC.
003300 AUTHOR.        M T KOWALSKI.
003400 INSTALLATION.  ORDER PROCESSING - BATCH SYSTEMS.
003500 DATE-WRITTEN.  08/20/89.
003600 DATE-COMPILED.
003700 SECURITY.      NONE.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-370.
004200 OBJECT-COMPUTER.  IBM-370.
004300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004400*
004500*-----------------------------------------------------------------
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*-----------------------------------------------------------------
004900* Run time identification block.
005000 01  WS-HEADER.
005100     05  WS-EYECATCHER            PIC X(16)
005200                                  VALUE 'OPBPRC--------WS'.
005300     05  WS-RUN-DATE              PIC X(8)  VALUE SPACES.
005400     05  FILLER                   PIC X(1)  VALUE SPACES.
005500*
005600* Numeric-edit view of the run-time block, for abend tracing.
005700 01  WS-HEADER-EDIT REDEFINES WS-HEADER.
005800     05  FILLER                   PIC X(16).
005900     05  WS-RUN-DATE-X            PIC X(8).
006000     05  FILLER                   PIC X(1).
006100*
006200* Discount rate constants, held as data rather than literals
006300* buried in the COMPUTE statements below.
006400 01  WS-RATE-CONSTANTS.
006500     05  WS-BULK-RATE             PIC V99  VALUE .05.
006600     05  WS-COUPON-RATE           PIC V99  VALUE .10.
006700     05  WS-BULK-MINIMUM-QTY      PIC S9(5) COMP VALUE +5.
006800     05  WS-STD-SHIPPING          PIC S9(3)V99 VALUE 10.00.
006900     05  WS-NO-SHIPPING           PIC S9(3)V99 VALUE 00.00.
007000*
007100* Character view of the rate constants, for the run log trace.
007200 01  WS-RATE-CONSTANTS-EDIT REDEFINES WS-RATE-CONSTANTS.
007300     05  WS-BULK-RATE-X           PIC X(2).
007400     05  WS-COUPON-RATE-X         PIC X(2).
007500     05  FILLER                   PIC X(14).
007600*
007700 01  SWITCHES.
007800     05  WS-BULK-QUALIFIES-SW     PIC X(1)  VALUE SPACES.
007900         88  WS-BULK-QUALIFIES            VALUE 'Y'.
008000     05  WS-COUPON-SAVE10-SW      PIC X(1)  VALUE SPACES.
008100         88  WS-COUPON-IS-SAVE10          VALUE 'Y'.
008200     05  WS-COUPON-FREESHIP-SW    PIC X(1)  VALUE SPACES.
008300         88  WS-COUPON-IS-FREESHIP        VALUE 'Y'.              B4780
008400     05  FILLER                   PIC X(1)  VALUE SPACES.
008500*
008600 LINKAGE SECTION.
008700     COPY OPBWPRC.
008800*
008900*-----------------------------------------------------------------
009000 PROCEDURE DIVISION USING CA-PRICING-AREA.
009100*-----------------------------------------------------------------
009200*
009300 0000-MAIN.
009400     PERFORM 1000-EDIT-COUPON THRU 1000-EXIT.
009500     PERFORM 2000-COMPUTE-PRICING THRU 2000-EXIT.
009600     GOBACK.
009700*
009800* 1000-EDIT-COUPON - classify the coupon code.  An unrecognized
009900* or blank code sets neither switch and prices as no coupon.
010000 1000-EDIT-COUPON.
010100     MOVE SPACES TO WS-COUPON-SAVE10-SW.
010200     MOVE SPACES TO WS-COUPON-FREESHIP-SW.
010300     IF CA-PRC-COUPON-CODE = 'SAVE10'
010400         MOVE 'Y' TO WS-COUPON-SAVE10-SW.
010500     IF CA-PRC-COUPON-CODE = 'FREESHIP'                           B4780
010600         MOVE 'Y' TO WS-COUPON-FREESHIP-SW.                       B4780
010700 1000-EXIT.
010800     EXIT.
010900*
011000* 2000-COMPUTE-PRICING - bulk and coupon discounts are computed
011100* independently off the subtotal and both apply if both qualify.
011200 2000-COMPUTE-PRICING.
011300     MOVE SPACES TO WS-BULK-QUALIFIES-SW.
011400     IF CA-PRC-ITEM-COUNT >= WS-BULK-MINIMUM-QTY
011500         MOVE 'Y' TO WS-BULK-QUALIFIES-SW.
011600     IF WS-BULK-QUALIFIES
011700         COMPUTE CA-PRC-BULK-DISC ROUNDED =
011800             CA-PRC-SUBTOTAL * WS-BULK-RATE
011900     ELSE
012000         MOVE +0.00 TO CA-PRC-BULK-DISC.
012100     IF WS-COUPON-IS-SAVE10
012200         COMPUTE CA-PRC-COUPON-DISC ROUNDED =
012300             CA-PRC-SUBTOTAL * WS-COUPON-RATE
012400     ELSE
012500         MOVE +0.00 TO CA-PRC-COUPON-DISC.
012600     IF WS-COUPON-IS-FREESHIP                                     B4780
012700         MOVE WS-NO-SHIPPING  TO CA-PRC-SHIPPING                  B4780
012800     ELSE                                                         B4780
012900         MOVE WS-STD-SHIPPING TO CA-PRC-SHIPPING.                 B4780
013000     COMPUTE CA-PRC-TOTAL ROUNDED =
013100         CA-PRC-SUBTOTAL - CA-PRC-BULK-DISC
013200                         - CA-PRC-COUPON-DISC
013300                         + CA-PRC-SHIPPING.
013400 2000-EXIT.
013500     EXIT.

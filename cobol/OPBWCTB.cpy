000100******************************************************************
000200*
000300* CONTROL BLOCK NAME = OPBWCTB
000400*
000500* DESCRIPTIVE NAME = ORDER PROCESSING BATCH - IN-MEMORY CATALOG
000600*                     TABLE (PRODUCT LOOKUP)
000700*
000800* FUNCTION =
000900*     Defines the in-memory catalog table that OPBCAT builds from
001000*     PRODUCT-MASTER at the start of the run and searches by
001100*     product id for every order line (see OPBCAT 2000-LOOKUP-
001200*     PRODUCT).  Split out of OPBWPRD so the on-disk record and
001300*     the working-storage table no longer share one copybook
001400*     COPYd into both the FILE SECTION and WORKING-STORAGE
001500*     SECTION of OPBCAT.
001600*-----------------------------------------------------------------
001700* CHANGE ACTIVITY :
001800*     $MOD(OPBWCTB),COMP(ORDPROC),PROD(BATCH   ):
001900*
002000*  PN= REASON  REL YYMMDD PGMR    : REMARKS
002100*  $D0= C1188   100 990614 MTK    : NEW COPYBOOK - CAT-MAX-ENTRIES/
002200*                                   CAT-ENTRY-COUNT/CAT-TABLE MOVED
002300*                                   HERE OUT OF OPBWPRD, WHICH WAS
002400*                                   BEING COPIED INTO OPBCAT TWICE
002500*  $D1= C1420   110 991103 RWJ    : Y2K REVIEW - NO DATE FIELDS
002600*  $D2= C2004   120 050311 RWJ    : REVIEWED FOR Y2K10 - NO CHANGE
002700*  $D3= C2650   130 081117 JQP    : RAISED CAT-MAX-ENTRIES REVIEW -
002800*                                   500 STILL COVERS FULL CATALOG,
002900*                                   NO CHANGE MADE
003000******************************************************************
003100*
003200*-----------------------------------------------------------------
003300* In-memory catalog table, loaded once by OPBCAT and searched
003400* by product id for every order line.
003500*-----------------------------------------------------------------
003600 77  CAT-MAX-ENTRIES               PIC S9(4) COMP VALUE +500.
003700 77  CAT-ENTRY-COUNT               PIC S9(4) COMP VALUE +0.
003800 01  CAT-TABLE.
003900     05  CAT-ENTRY OCCURS 500 TIMES
004000                   INDEXED BY CAT-IDX.
004100         10  CAT-PROD-ID              PIC X(6).
004200         10  CAT-PROD-NAME            PIC X(30).
004300         10  CAT-UNIT-PRICE           PIC S9(7)V99.
004400         10  CAT-STOCK-QTY            PIC S9(7).
004500         10  FILLER                   PIC X(10).

000100******************************************************************
000200*
000300* MODULE NAME = OPBMAIN
000400*
000500* DESCRIPTIVE NAME = ORDER PROCESSING BATCH - NIGHTLY ORDER RUN
000600*                     DRIVER
000700*
000800* FUNCTION =
000900*     Drives the nightly order-processing run.  Loads the product
001000*     catalog into memory, reads ORDER-LINES in ORDER-ID sequence
001100*     with a control break on ORDER-ID to group each order,
001200*     accumulates each order into a cart via OPBCART, completes
001300*     each order through OPBORD (or rejects it directly when a
001400*     line failed to accumulate), writes one ORDER-RESULTS record
001500*     per order, rewrites the product master with the updated
001600*     stock at end of run, and prints the run summary report.
001700*
001800* Batch-run replacement for the CICS dispatcher that fielded
001900* these same requests online.
002000*-----------------------------------------------------------------
002100* CHANGE ACTIVITY :
002200*     $MOD(OPBMAIN),COMP(ORDPROC),PROD(BATCH   ):
002300*
002400*  PN= REASON  REL YYMMDD PGMR    : REMARKS
002500*  $D0= B4610   100 891106 RWJ    : NEW PROGRAM - NIGHTLY ORDER
002600*                                   RUN DRIVER
002700*  $D1= B4901   110 910305 RWJ    : ADD END-OF-RUN CATALOG
002800*                                   SNAPSHOT REWRITE
002900*  $D2= B5210   101 951113 JQP    : ADD ITEM-COUNT TO SUMMARY
003000*                                   REPORT
003100*  $D3= C0092   120 980921 MTK    : Y2K REVIEW - NO DATE FIELDS
003200*  $D4= C1188   130 990614 MTK    : MOVED HEADER1/2/3 WRITES TO
003300*                                   NEW 2500-PRINT-REPORT-HEADER,
003400*                                   PERFORMED BEFORE 3000-PROCESS-
003500*                                   ORDERS - REPORT WAS PRINTING
003600*                                   DETAIL LINES BEFORE THE BANNER
003700*  $D5= C1420   140 991103 RWJ    : Y2K REVIEW OF $D4 CHANGE - OK
003800*  $D6= C2004   150 050311 RWJ    : REVIEWED FOR Y2K10 - NO CHANGE
003900*  $D7= C2650   160 081117 JQP    : REVIEWED SUMMARY REPORT COLUMN
004000*                                   WIDTHS FOR PRINTER CHANGE - OK
004100*  $D8= C2911   170 100305 MTK    : 3300-ACCUMULATE-LINE WAS
004200*                                   LUMPING CA-CRT-BAD-QTY IN WITH
004300*                                   CA-CRT-NO-STOCK - ADDED THIRD
004400*                                   LEG SO A BAD QUANTITY REPORTS
004500*                                   ITS OWN REASON TEXT
004600******************************************************************
004700*
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    OPBMAIN.
005000 AUTHOR.        R W JARVIS.
005100 INSTALLATION.  ORDER PROCESSING - BATCH SYSTEMS.
005200 DATE-WRITTEN.  11/06/89.
005300 DATE-COMPILED.
005400 SECURITY.      NONE.
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-370.
005900 OBJECT-COMPUTER.  IBM-370.
006000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*
006500     SELECT ORDER-LINES   ASSIGN TO ORDLINES
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS  IS  WS-ORDL-STATUS.
006800*
006900     SELECT ORDER-RESULTS ASSIGN TO ORDRSLT
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS  IS  WS-ORDR-STATUS.
007200*
007300     SELECT SUMMARY-REPORT ASSIGN TO SUMRPT
007400         FILE STATUS  IS  WS-RPT-STATUS.
007500*
007600*-----------------------------------------------------------------
007700 DATA DIVISION.
007800 FILE SECTION.
007900*-----------------------------------------------------------------
008000*
008100* ORDER-LINES - sorted ORDER-ID ascending; grouped into one
008200* order by 3050-PROCESS-ONE-ORDER.
008300 FD  ORDER-LINES
008400     LABEL RECORDS ARE STANDARD
008500     BLOCK CONTAINS 0
008600     RECORDING MODE IS F.
008700     COPY OPBWLIN.
008800*
008900* ORDER-RESULTS - one record per input order, accepted or
009000* rejected.
009100 FD  ORDER-RESULTS
009200     LABEL RECORDS ARE STANDARD
009300     BLOCK CONTAINS 0
009400     RECORDING MODE IS F.
009500     COPY OPBWRES.
009600*
009700* SUMMARY-REPORT - end of run print; see RPT- print lines below.
009800 FD  SUMMARY-REPORT
009900     LABEL RECORDS ARE STANDARD
010000     BLOCK CONTAINS 0
010100     RECORDING MODE IS F.
010200 01  RPT-RECORD                   PIC X(132).
010300*
010400*-----------------------------------------------------------------
010500 WORKING-STORAGE SECTION.
010600*-----------------------------------------------------------------
010700* Run time identification block.
010800 01  WS-HEADER.
010900     05  WS-EYECATCHER            PIC X(16)
011000                                  VALUE 'OPBMAIN-------WS'.
011100     05  WS-RUN-DATE              PIC X(8)  VALUE SPACES.
011200     05  FILLER                   PIC X(1)  VALUE SPACES.
011300*
011400* Numeric-edit view of the run-time block, for abend tracing.
011500 01  WS-HEADER-EDIT REDEFINES WS-HEADER.
011600     05  FILLER                   PIC X(16).
011700     05  WS-RUN-DATE-X            PIC X(8).
011800     05  FILLER                   PIC X(1).
011900*
012000 01  WS-FILE-STATUSES.
012100     05  WS-ORDL-STATUS           PIC X(2)  VALUE SPACES.
012200     05  WS-ORDR-STATUS           PIC X(2)  VALUE SPACES.
012300     05  WS-RPT-STATUS            PIC X(2)  VALUE SPACES.
012400     05  FILLER                   PIC X(1)  VALUE SPACES.
012500*
012600 01  SWITCHES.
012700     05  WS-ORDL-EOF-SW           PIC X(1)  VALUE SPACES.
012800         88  WS-ORDL-EOF                  VALUE 'Y'.
012900     05  WS-ORDER-BAD-SW          PIC X(1)  VALUE SPACES.
013000         88  WS-ORDER-IS-BAD              VALUE 'Y'.
013100     05  FILLER                   PIC X(1)  VALUE SPACES.
013200*
013300* WS-ORDER-BAD-REASON holds the reason from the first line that
013400* failed to accumulate, and is left alone for the rest of the
013500* order.
013600 01  WORKFIELDS.
013700     05  WS-CURRENT-ORDER-ID      PIC X(8)  VALUE SPACES.
013800     05  WS-CURRENT-COUPON        PIC X(10) VALUE SPACES.
013900     05  WS-ORDER-BAD-REASON      PIC X(40) VALUE SPACES.
014000     05  FILLER                   PIC X(1)  VALUE SPACES.
014100*
014200 01  RUN-TOTALS.
014300     05  WS-ACCEPTED-COUNT        PIC S9(7) COMP VALUE +0.
014400     05  WS-REJECTED-COUNT        PIC S9(7) COMP VALUE +0.
014500     05  WS-GRAND-TOTAL           PIC S9(9)V99   VALUE +0.00.
014600     05  FILLER                   PIC X(1)  VALUE SPACES.
014700*
014800* Request areas for CALLing OPBCAT and OPBORD, and the cart line
014900* table shared with OPBCART and OPBORD for one order.
015000     COPY OPBWCAT.
015100     COPY OPBWORQ.
015200     COPY OPBWCRT.
015300*
015400*-----------------------------------------------------------------
015500* SUMMARY-REPORT print lines - ORDER-ID, STATUS, TOTAL, REASON.
015600*-----------------------------------------------------------------
015700 01  RPT-HEADER1.
015800     05  FILLER  PIC X(30) VALUE 'ORDER PROCESSING BATCH REPORT'.
015900     05  FILLER  PIC X(102) VALUE SPACES.
016000*
016100 01  RPT-HEADER2.
016200     05  FILLER  PIC X(2)  VALUE SPACES.
016300     05  FILLER  PIC X(8)  VALUE 'ORDER-ID'.
016400     05  FILLER  PIC X(3)  VALUE SPACES.
016500     05  FILLER  PIC X(8)  VALUE 'STATUS  '.
016600     05  FILLER  PIC X(3)  VALUE SPACES.
016700     05  FILLER  PIC X(11) VALUE '      TOTAL'.
016800     05  FILLER  PIC X(3)  VALUE SPACES.
016900     05  FILLER  PIC X(40) VALUE 'REASON'.
017000     05  FILLER  PIC X(54) VALUE SPACES.
017100*
017200 01  RPT-HEADER3.
017300     05  FILLER  PIC X(78)  VALUE ALL '-'.
017400     05  FILLER  PIC X(54)  VALUE SPACES.
017500*
017600 01  RPT-DETAIL-LINE.
017700     05  FILLER            PIC X(2)  VALUE SPACES.
017800     05  RPT-DTL-ORDER-ID  PIC X(8)  VALUE SPACES.
017900     05  FILLER            PIC X(3)  VALUE SPACES.
018000     05  RPT-DTL-STATUS    PIC X(8)  VALUE SPACES.
018100     05  FILLER            PIC X(3)  VALUE SPACES.
018200     05  RPT-DTL-TOTAL     PIC ZZZ,ZZ9.99-.
018300     05  FILLER            PIC X(3)  VALUE SPACES.
018400     05  RPT-DTL-REASON    PIC X(40) VALUE SPACES.
018500     05  FILLER            PIC X(54) VALUE SPACES.
018600*
018700 01  RPT-TOTALS-HDR.
018800     05  FILLER  PIC X(20) VALUE 'RUN TOTALS'.
018900     05  FILLER  PIC X(112) VALUE SPACES.
019000*
019100 01  RPT-TOTALS-LINE.
019200     05  FILLER               PIC X(2)  VALUE SPACES.
019300     05  FILLER               PIC X(18) VALUE 'ORDERS ACCEPTED: '.
019400     05  RPT-TOT-ACCEPTED     PIC ZZZ,ZZ9.
019500     05  FILLER               PIC X(3)  VALUE SPACES.
019600     05  FILLER               PIC X(18) VALUE 'ORDERS REJECTED: '.
019700     05  RPT-TOT-REJECTED     PIC ZZZ,ZZ9.
019800     05  FILLER               PIC X(3)  VALUE SPACES.
019900     05  FILLER               PIC X(13) VALUE 'GRAND TOTAL: '.
020000     05  RPT-TOT-GRAND-TOTAL  PIC ZZZ,ZZZ,ZZ9.99-.
020100     05  FILLER               PIC X(46) VALUE SPACES.
020200*
020300 01  RPT-SPACES.
020400     05  FILLER  PIC X(132) VALUE SPACES.
020500*
020600*-----------------------------------------------------------------
020700 PROCEDURE DIVISION.
020800*-----------------------------------------------------------------
020900*
021000 0000-MAIN.
021100     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
021200     PERFORM 2000-LOAD-CATALOG THRU 2000-EXIT.
021300     PERFORM 2500-PRINT-REPORT-HEADER THRU 2500-EXIT.               C1188
021400     PERFORM 3000-PROCESS-ORDERS THRU 3000-EXIT.
021500     PERFORM 4000-SAVE-CATALOG THRU 4000-EXIT.                    B4901
021600     PERFORM 5000-PRINT-SUMMARY THRU 5000-EXIT.
021700     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
021800     GOBACK.
021900*
022000* 1000-OPEN-FILES - a bad open sets a job-step return code and
022100* forces end of file to bypass the read loop.
022200 1000-OPEN-FILES.
022300     OPEN INPUT  ORDER-LINES.
022400     OPEN OUTPUT ORDER-RESULTS.
022500     OPEN OUTPUT SUMMARY-REPORT.
022600     IF WS-ORDL-STATUS NOT = '00'
022700         DISPLAY 'ERROR OPENING ORDER-LINES.  RC: '
022800                 WS-ORDL-STATUS
022900         MOVE 16   TO RETURN-CODE
023000         SET WS-ORDL-EOF TO TRUE.
023100     IF WS-ORDR-STATUS NOT = '00'
023200         DISPLAY 'ERROR OPENING ORDER-RESULTS. RC: '
023300                 WS-ORDR-STATUS
023400         MOVE 16   TO RETURN-CODE
023500         SET WS-ORDL-EOF TO TRUE.
023600     IF WS-RPT-STATUS NOT = '00'
023700         DISPLAY 'ERROR OPENING SUMMARY-REPORT. RC: '
023800                 WS-RPT-STATUS
023900         MOVE 16   TO RETURN-CODE
024000         SET WS-ORDL-EOF TO TRUE.
024100 1000-EXIT.
024200     EXIT.
024300*
024400* 2000-LOAD-CATALOG - loads PRODUCT-MASTER via OPBCAT.
024500 2000-LOAD-CATALOG.
024600     MOVE SPACES        TO CA-CAT-REQUEST-ID.
024700     SET CA-CAT-LOAD    TO TRUE.
024800     CALL 'OPBCAT' USING CA-CATALOG-AREA.
024900 2000-EXIT.
025000     EXIT.
025100*
025200*-----------------------------------------------------------------
025300* 2500-PRINT-REPORT-HEADER - page banner and column headers,
025400* written once before the order loop so the summary report reads
025500* header-then-detail-then-totals instead of detail-then-header.
025600* $D4.
025700*-----------------------------------------------------------------
025800 2500-PRINT-REPORT-HEADER.                                          C1188
025900     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                  C1188
026000     WRITE RPT-RECORD FROM RPT-HEADER2.                             C1188
026100     WRITE RPT-RECORD FROM RPT-HEADER3.                             C1188
026200 2500-EXIT.                                                         C1188
026300     EXIT.                                                          C1188
026400*
026500* 3000-PROCESS-ORDERS - read-ahead control break on ORDER-ID.
026600 3000-PROCESS-ORDERS.
026700     PERFORM 3100-READ-ORDER-LINE THRU 3100-EXIT.
026800     PERFORM 3050-PROCESS-ONE-ORDER THRU 3050-EXIT
026900         UNTIL WS-ORDL-EOF.
027000 3000-EXIT.
027100     EXIT.
027200*
027300 3050-PROCESS-ONE-ORDER.
027400     MOVE ORL-ORDER-ID TO WS-CURRENT-ORDER-ID.
027500     MOVE ORL-COUPON   TO WS-CURRENT-COUPON.
027600     PERFORM 3200-START-NEW-ORDER THRU 3200-EXIT.
027700     PERFORM 3300-ACCUMULATE-LINE THRU 3300-EXIT.
027800     PERFORM 3100-READ-ORDER-LINE THRU 3100-EXIT.
027900     PERFORM 3310-ACCUMULATE-MORE-LINES THRU 3310-EXIT
028000         UNTIL WS-ORDL-EOF
028100            OR ORL-ORDER-ID NOT = WS-CURRENT-ORDER-ID.
028200     PERFORM 3400-COMPLETE-ORDER THRU 3400-EXIT.
028300 3050-EXIT.
028400     EXIT.
028500*
028600 3100-READ-ORDER-LINE.
028700     READ ORDER-LINES
028800         AT END SET WS-ORDL-EOF TO TRUE.
028900     IF WS-ORDL-STATUS = '00' OR WS-ORDL-STATUS = '10'
029000         CONTINUE
029100     ELSE
029200         DISPLAY 'ERROR READING ORDER-LINES.  RC: '
029300                 WS-ORDL-STATUS
029400         SET WS-ORDL-EOF TO TRUE.
029500 3100-EXIT.
029600     EXIT.
029700*
029800 3310-ACCUMULATE-MORE-LINES.
029900     PERFORM 3300-ACCUMULATE-LINE THRU 3300-EXIT.
030000     PERFORM 3100-READ-ORDER-LINE THRU 3100-EXIT.
030100 3310-EXIT.
030200     EXIT.
030300*
030400* 3200-START-NEW-ORDER - resets the cart and bad-order switch.
030500 3200-START-NEW-ORDER.
030600     MOVE SPACES         TO WS-ORDER-BAD-SW.
030700     MOVE SPACES         TO WS-ORDER-BAD-REASON.
030800     MOVE SPACES         TO CA-CRT-REQUEST-ID.
030900     SET CA-CRT-RESET    TO TRUE.
031000     CALL 'OPBCART' USING CA-CART-AREA, CRT-LINE-COUNT,
031100                          CRT-LINE-TABLE.
031200 3200-EXIT.
031300     EXIT.
031400*
031500* 3300-ACCUMULATE-LINE - a line OPBCART rejects marks the whole
031600* order bad; only the first such reason is kept.
031700 3300-ACCUMULATE-LINE.
031800     MOVE SPACES         TO CA-CRT-REQUEST-ID.
031900     SET CA-CRT-ADD-LINE TO TRUE.
032000     MOVE ORL-PROD-ID    TO CA-CRT-PROD-ID.
032100     MOVE ORL-QTY        TO CA-CRT-QTY.
032200     CALL 'OPBCART' USING CA-CART-AREA, CRT-LINE-COUNT,
032300                          CRT-LINE-TABLE.
032400     IF CA-CRT-NORMAL OR WS-ORDER-IS-BAD
032500         GO TO 3300-EXIT.
032600     SET WS-ORDER-IS-BAD TO TRUE.
032700     EVALUATE TRUE                                                  C2911
032800         WHEN CA-CRT-BAD-QTY                                        C2911
032900             STRING                                                 C2911
033000                 'Quantity must be positive for product: '          C2911
033100                     DELIMITED BY SIZE                             C2911
033200                 ORL-PROD-ID DELIMITED BY SPACE                     C2911
033300                 INTO WS-ORDER-BAD-REASON                           C2911
033400         WHEN CA-CRT-NOT-FOUND                                      C2911
033500             STRING                                                 C2911
033600                 'Product not found: ' DELIMITED BY SIZE            C2911
033700                 ORL-PROD-ID DELIMITED BY SPACE                     C2911
033800                 INTO WS-ORDER-BAD-REASON                           C2911
033900         WHEN CA-CRT-NO-STOCK                                       C2911
034000             STRING                                                 C2911
034100                 'Insufficient stock for product: '                 C2911
034200                     DELIMITED BY SIZE                               C2911
034300                 ORL-PROD-ID DELIMITED BY SPACE                     C2911
034400                 INTO WS-ORDER-BAD-REASON                           C2911
034500     END-EVALUATE.                                                  C2911
034600 3300-EXIT.
034700     EXIT.
034800*
034900* 3400-COMPLETE-ORDER - a bad order is rejected directly; every
035000* other order goes to OPBORD for pricing and stock reservation.
035100 3400-COMPLETE-ORDER.
035200     IF WS-ORDER-IS-BAD
035300         PERFORM 3420-BUILD-BAD-RESULT THRU 3420-EXIT
035400     ELSE
035500         PERFORM 3440-COMPLETE-VIA-ORDER-SVC THRU 3440-EXIT.
035600     PERFORM 3460-WRITE-RESULT THRU 3460-EXIT.
035700     PERFORM 3480-PRINT-ORDER-LINE THRU 3480-EXIT.
035800 3400-EXIT.
035900     EXIT.
036000*
036100 3420-BUILD-BAD-RESULT.
036200     MOVE WS-CURRENT-ORDER-ID TO RES-ORDER-ID.
036300     MOVE +0.00 TO RES-SUBTOTAL.
036400     MOVE +0.00 TO RES-BULK-DISC.
036500     MOVE +0.00 TO RES-COUPON-DISC.
036600     MOVE +0.00 TO RES-SHIPPING.
036700     MOVE +0.00 TO RES-TOTAL.
036800     MOVE +0    TO RES-ITEM-COUNT.
036900     SET RES-REJECTED TO TRUE.
037000     MOVE WS-ORDER-BAD-REASON TO RES-REASON.
037100 3420-EXIT.
037200     EXIT.
037300*
037400 3440-COMPLETE-VIA-ORDER-SVC.
037500     MOVE SPACES              TO CA-ORDER-AREA.
037600     MOVE WS-CURRENT-ORDER-ID TO CA-ORD-ORDER-ID.
037700     MOVE WS-CURRENT-COUPON   TO CA-ORD-COUPON-CODE.
037800     CALL 'OPBORD' USING CA-ORDER-AREA, CRT-LINE-COUNT,
037900                         CRT-LINE-TABLE.
038000     MOVE CA-ORD-ORDER-ID     TO RES-ORDER-ID.
038100     MOVE CA-ORD-SUBTOTAL     TO RES-SUBTOTAL.
038200     MOVE CA-ORD-BULK-DISC    TO RES-BULK-DISC.
038300     MOVE CA-ORD-COUPON-DISC  TO RES-COUPON-DISC.
038400     MOVE CA-ORD-SHIPPING     TO RES-SHIPPING.
038500     MOVE CA-ORD-TOTAL        TO RES-TOTAL.
038600     MOVE CA-ORD-ITEM-COUNT   TO RES-ITEM-COUNT.                  B5210
038700     IF CA-ORD-ACCEPTED
038800         SET RES-ACCEPTED TO TRUE
038900         MOVE SPACES TO RES-REASON
039000     ELSE
039100         SET RES-REJECTED TO TRUE
039200         MOVE CA-ORD-REASON TO RES-REASON.
039300 3440-EXIT.
039400     EXIT.
039500*
039600 3460-WRITE-RESULT.
039700     WRITE RES-RECORD.
039800     IF RES-ACCEPTED
039900         ADD +1        TO WS-ACCEPTED-COUNT
040000         ADD RES-TOTAL TO WS-GRAND-TOTAL
040100     ELSE
040200         ADD +1        TO WS-REJECTED-COUNT.
040300 3460-EXIT.
040400     EXIT.
040500*
040600 3480-PRINT-ORDER-LINE.
040700     MOVE SPACES        TO RPT-DETAIL-LINE.
040800     MOVE RES-ORDER-ID  TO RPT-DTL-ORDER-ID.
040900     IF RES-ACCEPTED
041000         MOVE 'ACCEPTED' TO RPT-DTL-STATUS
041100     ELSE
041200         MOVE 'REJECTED' TO RPT-DTL-STATUS.
041300     MOVE RES-TOTAL     TO RPT-DTL-TOTAL.
041400     MOVE RES-REASON    TO RPT-DTL-REASON.
041500     WRITE RPT-RECORD FROM RPT-DETAIL-LINE.
041600 3480-EXIT.
041700     EXIT.
041800*
041900*-----------------------------------------------------------------
042000* 4000-SAVE-CATALOG - end of run stock snapshot rewrite.  $D1.
042100*-----------------------------------------------------------------
042200 4000-SAVE-CATALOG.                                               B4901
042300     MOVE SPACES        TO CA-CAT-REQUEST-ID.                     B4901
042400     SET CA-CAT-SAVE    TO TRUE.                                  B4901
042500     CALL 'OPBCAT' USING CA-CATALOG-AREA.                         B4901
042600 4000-EXIT.
042700     EXIT.
042800*
042900* 5000-PRINT-SUMMARY - final run totals, printed after every order
043000* detail line (see 2500-PRINT-REPORT-HEADER for the banner).  $D4.
043100 5000-PRINT-SUMMARY.
043200     WRITE RPT-RECORD FROM RPT-SPACES.
043300     WRITE RPT-RECORD FROM RPT-TOTALS-HDR.
043400     MOVE WS-ACCEPTED-COUNT TO RPT-TOT-ACCEPTED.
043500     MOVE WS-REJECTED-COUNT TO RPT-TOT-REJECTED.
043600     MOVE WS-GRAND-TOTAL    TO RPT-TOT-GRAND-TOTAL.
043700     WRITE RPT-RECORD FROM RPT-TOTALS-LINE.
043800 5000-EXIT.
043900     EXIT.
044000*
044100 9000-CLOSE-FILES.
044200     CLOSE ORDER-LINES.
044300     CLOSE ORDER-RESULTS.
044400     CLOSE SUMMARY-REPORT.
044500 9000-EXIT.
044600     EXIT.

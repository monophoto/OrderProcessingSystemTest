000100******************************************************************
000200*
000300* CONTROL BLOCK NAME = OPBWORQ
000400*
000500* DESCRIPTIVE NAME = ORDER PROCESSING BATCH - ORDER SERVICE
000600*                     REQUEST/RESPONSE COMMAREA (CALL OPBORD)
000700*
000800* FUNCTION =
000900*     Passed on the single CALL to OPBORD made once per order by
001000*     3400-COMPLETE-ORDER in OPBMAIN, after all of the order
001100*     lines have been accumulated into CRT-LINE-TABLE (OPBWCRT)
001200*     by repeated calls to OPBCART.  OPBORD revalidates stock,
001300*     invokes OPBPRC for pricing and OPBCAT to reserve stock, and
001400*     hands back the accept/reject decision and the priced
001500*     amounts for the caller to move onto ORDER-RESULTS.
001600*-----------------------------------------------------------------
001700* CHANGE ACTIVITY :
001800*     $MOD(OPBWORQ),COMP(ORDPROC),PROD(BATCH   ):
001900*
002000*  PN= REASON  REL YYMMDD PGMR    : REMARKS
002100*  $D0= B4610   100 891002 RWJ    : NEW COPYBOOK - ORDER SERVICE
002200*  $D1= B5210   101 951113 JQP    : ADD ITEM-COUNT ECHO TO CALLER
002300*  $D2= C0092   110 980921 MTK    : Y2K REVIEW - NO DATE FIELDS
002400*  $D3= C1188   120 990614 MTK    : REVIEWED CA-ORD-REASON WIDTH
002500*                                   AGAINST OPBWRES RES-REASON
002600*  $D4= C2004   130 050311 RWJ    : REVIEWED FOR Y2K10 - NO CHANGE
002700*  $D5= C2650   140 081117 JQP    : REVIEWED CA-ORD-COUPON-CODE
002800*                                   WIDTH AGAINST OPBWLIN ORL-COUPON
002900******************************************************************
003000*
003100 01  CA-ORDER-AREA.
003200     05  CA-ORD-ORDER-ID              PIC X(8).
003300     05  CA-ORD-COUPON-CODE           PIC X(10).
003400     05  CA-ORD-RETURN-CODE           PIC X(2).
003500         88  CA-ORD-ACCEPTED              VALUE '00'.
003600         88  CA-ORD-REJECTED              VALUE '01'.
003700     05  CA-ORD-REASON                PIC X(40).
003800     05  CA-ORD-SUBTOTAL              PIC S9(7)V99.
003900     05  CA-ORD-BULK-DISC             PIC S9(7)V99.
004000     05  CA-ORD-COUPON-DISC           PIC S9(7)V99.
004100     05  CA-ORD-SHIPPING              PIC S9(7)V99.
004200     05  CA-ORD-TOTAL                 PIC S9(7)V99.
004300     05  CA-ORD-ITEM-COUNT            PIC S9(5).
004400     05  FILLER                       PIC X(7).
004500*
004600* View isolating the reason text and total for the run log
004700* trace line.
004800 01  CA-ORDER-AREA-EDIT REDEFINES CA-ORDER-AREA.
004900     05  FILLER                       PIC X(20).
005000     05  CA-ORD-REASON-X              PIC X(40).
005100     05  FILLER                       PIC X(36).
005200     05  CA-ORD-TOTAL-X               PIC X(9).
005300     05  FILLER                       PIC X(12).

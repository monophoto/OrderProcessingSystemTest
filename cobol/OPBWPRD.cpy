000100******************************************************************
000200*
000300* CONTROL BLOCK NAME = OPBWPRD
000400*
000500* DESCRIPTIVE NAME = ORDER PROCESSING BATCH - PRODUCT MASTER
000600*                     RECORD LAYOUT (PRODUCT-MASTER FD)
000700*
000800* FUNCTION =
000900*     Defines the on-disk Product Master record, one per product
001000*     in the catalog.  The same 52-byte layout is used to read
001100*     PRODUCT-MASTER at the start of the run and, at end of run,
001200*     to rewrite it with decremented stock quantities.
001300*-----------------------------------------------------------------
001400* CHANGE ACTIVITY :
001500*     $MOD(OPBWPRD),COMP(ORDPROC),PROD(BATCH   ):
001600*
001700*  PN= REASON  REL YYMMDD PGMR    : REMARKS
001800*  $D0= B4417   100 890614 RWJ    : NEW COPYBOOK - BASE CATALOG
001900*  $D1= B4901   110 910305 RWJ    : ADD ALTERNATE PRINT-EDIT VIEW
002000*  $D2= C0092   120 980921 MTK    : Y2K REVIEW - NO DATE FIELDS
002100*  $D3= B5610   130 020814 JQP    : NOTE 52-BYTE LAYOUT ALSO USED
002200*                                   FOR END-OF-RUN REWRITE
002300*  $D4= C1188   140 990614 MTK    : SPLIT IN-MEMORY CAT-TABLE OUT
002400*                                   TO OPBWCTB - CAT-MAX-ENTRIES/
002500*                                   CAT-ENTRY-COUNT WERE DUP'D
002600*                                   WHEN THIS BOOK WAS COPIED INTO
002700*                                   BOTH FD AND WORKING-STORAGE
002800*  $D5= C2004   150 050311 RWJ    : REVIEWED FOR Y2K10 - NO CHANGE
002900******************************************************************
003000*
003100 01  PRD-RECORD.
003200     05  PRD-ID                       PIC X(6).
003300     05  PRD-NAME                     PIC X(30).
003400     05  PRD-PRICE                    PIC S9(7)V99.
003500     05  PRD-STOCK                    PIC S9(7).
003600*
003700* Character view of the master record, for the end-of-run
003800* snapshot trace line.
003900 01  PRD-RECORD-EDIT REDEFINES PRD-RECORD.
004000     05  FILLER                       PIC X(36).
004100     05  PRD-PRICE-X                  PIC X(9).
004200     05  PRD-STOCK-X                  PIC X(7).

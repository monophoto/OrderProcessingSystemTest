000100******************************************************************
000200*
000300* CONTROL BLOCK NAME = OPBWRES
000400*
000500* DESCRIPTIVE NAME = ORDER PROCESSING BATCH - ORDER RESULT
000600*                     RECORD LAYOUT (OUTPUT, ONE PER ORDER)
000700*
000800* FUNCTION =
000900*     Defines the ORDER-RESULTS output record written once per
001000*     input order, whether accepted or rejected, by 3400-
001100*     COMPLETE-ORDER in OPBMAIN.
001200*-----------------------------------------------------------------
001300* CHANGE ACTIVITY :
001400*     $MOD(OPBWRES),COMP(ORDPROC),PROD(BATCH   ):
001500*
001600*  PN= REASON  REL YYMMDD PGMR    : REMARKS
001700*  $D0= B4417   100 890614 RWJ    : NEW COPYBOOK - BASE CATALOG
001800*  $D1= B5210   101 951113 JQP    : ADD REJECT-REASON EDIT VIEW
001900*  $D2= C0092   110 980921 MTK    : Y2K REVIEW - NO DATE FIELDS
002000*  $D3= C1188   120 990614 MTK    : REVIEWED RES-REASON WIDTH
002100*                                   AGAINST OPBWORQ CA-ORD-REASON
002200*  $D4= C2004   130 050311 RWJ    : REVIEWED FOR Y2K10 - NO CHANGE
002300*  $D5= C2650   140 081117 JQP    : REVIEWED RES-TOTAL WIDTH
002400*                                   AGAINST LARGEST OBSERVED ORDER
002500******************************************************************
002600*
002700 01  RES-RECORD.
002800     05  RES-ORDER-ID                 PIC X(8).
002900     05  RES-SUBTOTAL                 PIC S9(7)V99.
003000     05  RES-BULK-DISC                PIC S9(7)V99.
003100     05  RES-COUPON-DISC              PIC S9(7)V99.
003200     05  RES-SHIPPING                 PIC S9(7)V99.
003300     05  RES-TOTAL                    PIC S9(7)V99.
003400     05  RES-ITEM-COUNT               PIC S9(5).
003500     05  RES-STATUS                   PIC X(1).
003600         88  RES-ACCEPTED                 VALUE 'A'.
003700         88  RES-REJECTED                 VALUE 'R'.
003800     05  RES-REASON                   PIC X(40).
003900*
004000* View isolating the reason text for a rejected-order trace.
004100 01  RES-RECORD-EDIT REDEFINES RES-RECORD.
004200     05  FILLER                       PIC X(59).
004300     05  RES-REASON-X                 PIC X(40).

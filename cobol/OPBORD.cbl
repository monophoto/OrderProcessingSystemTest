000100* ****************************************************************
000200*
000300*  MODULE NAME = OPBORD
000400*
000500*  DESCRIPTIVE NAME = ORDER PROCESSING BATCH - ORDER SERVICE
000600*                      ORCHESTRATOR
000700*
000800*  FUNCTION =
000900*      Completes one order once all of its lines have been
001000*      accumulated into CRT-LINE-TABLE by repeated calls from
001100*      OPBMAIN to OPBCART.  Rejects an empty cart, revalidates
001200*      stock for every line against the current catalog, prices
001300*      the order through OPBPRC, reserves stock for every line as
001400*      a single all-or-
001500*      nothing unit, and builds the accept/reject result that the
001600*      caller writes to ORDER-RESULTS.  Called once per order by
001700*      3400-COMPLETE-ORDER in OPBMAIN.
001800*
001900*  Batch-run replacement for the CICS endpoint the order
002000*  dispatcher used to complete an order online.
002100* ----------------------------------------------------------------
002200*  CHANGE ACTIVITY :
002300*      $MOD(OPBORD),COMP(ORDPROC),PROD(BATCH   ):
002400*
002500*   PN= REASON  REL YYMMDD PGMR    : REMARKS
002600*   $D0= B4610   100 891002 RWJ    : NEW PROGRAM - ORDER SERVICE
002700*                                    ORCHESTRATOR
002800*   $D1= B4901   110 910305 RWJ    : ADD RESERVE/RELEASE ALL-OR-
002900*                                    NOTHING STOCK LOGIC
003000*   $D2= B5210   101 951113 JQP    : ADD ITEM-COUNT TO RESULT
003100*   $D3= C0092   120 980921 MTK    : Y2K REVIEW - NO DATE FIELDS
003200*   $D4= C1188   130 990614 MTK    : REVIEWED ALL-OR-NOTHING ROLL-
003300*                                    BACK PATH AFTER OPBCAT SPLIT
003400*   $D5= C1420   140 991103 RWJ    : Y2K REVIEW OF $D4 - NO CHANGE
003500*   $D6= C2004   150 050311 RWJ    : REVIEWED FOR Y2K10 - NO CHANGE
003600*   $D7= C2650   160 081117 JQP    : REVIEWED CA-ORD-REASON LENGTH
003700*                                    AGAINST OPBWRES RES-REASON
003800*   $D8= C2955   170 100305 MTK    : REVIEWED 3000-PRICE-ORDER/3050-
003900*                                    SUM-LINE AGAINST OPBCART - THIS
004000*                                    IS THE ONLY LIVE ITEM-COUNT AND
004100*                                    SUBTOTAL ROLLUP NOW THAT THE
004200*                                    UNUSED TOTL REQUEST IS GONE
004300* ****************************************************************
004400*
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    OPBORD.
004700 AUTHOR.        R W JARVIS.
004800 INSTALLATION.  ORDER PROCESSING - BATCH SYSTEMS.
004900 DATE-WRITTEN.  10/02/89.
005000 DATE-COMPILED.
005100 SECURITY.      NONE.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-370.
005600 OBJECT-COMPUTER.  IBM-370.
005700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005800*
005900* ----------------------------------------------------------------
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200* ----------------------------------------------------------------
006300*  Run time identification block.
006400 01  WS-HEADER.
006500     05  WS-EYECATCHER            PIC X(16)
006600                                  VALUE 'OPBORD--------WS'.
006700     05  WS-RUN-DATE              PIC X(8)  VALUE SPACES.
006800     05  FILLER                   PIC X(1)  VALUE SPACES.
006900*
007000*  Numeric-edit view of the run-time block, for abend tracing.
007100 01  WS-HEADER-EDIT REDEFINES WS-HEADER.
007200     05  FILLER                   PIC X(16).
007300     05  WS-RUN-DATE-X            PIC X(8).
007400     05  FILLER                   PIC X(1).
007500*
007600*  WS-ORD-RESERVED-COUNT tracks how many lines have had stock
007700*  reserved, so 4100-RELEASE-RESERVED knows how many to give back.
007800 77  WS-ORD-SUB               PIC S9(4) COMP VALUE +0.
007900 77  WS-ORD-RESERVED-COUNT    PIC S9(4) COMP VALUE +0.
008000*
008100*  Local catalog and pricing request areas for OPBCAT and OPBPRC.
008200     COPY OPBWCAT.
008300     COPY OPBWPRC.
008400*
008500 LINKAGE SECTION.
008600     COPY OPBWORQ.
008700     COPY OPBWCRT.
008800*
008900* ----------------------------------------------------------------
009000*  CRT-LINE-TABLE and CRT-LINE-COUNT are owned by OPBMAIN and
009100*  passed by reference; this module never itself calls OPBCART.
009200* ----------------------------------------------------------------
009300 PROCEDURE DIVISION USING CA-ORDER-AREA, CRT-LINE-COUNT,
009400                          CRT-LINE-TABLE.
009500* ----------------------------------------------------------------
009600*
009700 0000-MAIN.
009800     MOVE SPACES TO CA-ORD-REASON.
009900     SET CA-ORD-ACCEPTED TO TRUE.
010000     MOVE +0 TO WS-ORD-RESERVED-COUNT.
010100     PERFORM 1000-VALIDATE-CART THRU 1000-EXIT.
010200     IF CA-ORD-REJECTED
010300         GO TO 0000-BUILD-AND-EXIT.
010400     PERFORM 2000-REVALIDATE-STOCK THRU 2000-EXIT.
010500     IF CA-ORD-REJECTED
010600         GO TO 0000-BUILD-AND-EXIT.
010700     PERFORM 3000-PRICE-ORDER THRU 3000-EXIT.
010800     PERFORM 4000-RESERVE-ORDER-STOCK THRU 4000-EXIT.
010900 0000-BUILD-AND-EXIT.
011000     PERFORM 5000-BUILD-RESULT THRU 5000-EXIT.
011100     GOBACK.
011200*
011300*  1000-VALIDATE-CART - reject an order with no accumulated lines.
011400 1000-VALIDATE-CART.
011500     IF CRT-LINE-COUNT = 0
011600         SET CA-ORD-REJECTED TO TRUE
011700         MOVE 'Cart is empty' TO CA-ORD-REASON.
011800 1000-EXIT.
011900     EXIT.
012000*
012100*  2000-REVALIDATE-STOCK - re-check stock, which may have moved
012200*  since OPBCART first accepted the line.
012300 2000-REVALIDATE-STOCK.
012400     SET CRT-IDX TO 1.
012500     PERFORM 2050-CHECK-LINE THRU 2050-EXIT
012600         VARYING WS-ORD-SUB FROM 1 BY 1
012700         UNTIL WS-ORD-SUB > CRT-LINE-COUNT
012800            OR CA-ORD-REJECTED.
012900 2000-EXIT.
013000     EXIT.
013100*
013200 2050-CHECK-LINE.
013300     SET CRT-IDX TO WS-ORD-SUB.
013400     MOVE SPACES         TO CA-CAT-REQUEST-ID.
013500     SET CA-CAT-LOOKUP   TO TRUE.
013600     MOVE CRT-LINE-PROD-ID (CRT-IDX) TO CA-CAT-PROD-ID.
013700     CALL 'OPBCAT' USING CA-CATALOG-AREA.
013800     IF CA-CAT-NOT-FOUND
013900         SET CA-ORD-REJECTED TO TRUE
014000         STRING
014100             'Product not found: ' DELIMITED BY SIZE
014200             CRT-LINE-PROD-ID (CRT-IDX) DELIMITED BY SPACE
014300             INTO CA-ORD-REASON
014400         GO TO 2050-EXIT.
014500     IF CRT-LINE-QTY (CRT-IDX) > CA-CAT-STOCK-QTY
014600         SET CA-ORD-REJECTED TO TRUE
014700         STRING
014800             'Insufficient stock for product: ' DELIMITED BY SIZE
014900             CRT-LINE-PROD-ID (CRT-IDX) DELIMITED BY SPACE
015000             INTO CA-ORD-REASON.
015100 2050-EXIT.
015200     EXIT.
015300*
015400*  3000-PRICE-ORDER - sum the line table into item count and
015500*  subtotal and hand the order to the pricing engine.
015600 3000-PRICE-ORDER.
015700     MOVE +0    TO CA-PRC-ITEM-COUNT.
015800     MOVE +0.00 TO CA-PRC-SUBTOTAL.
015900     SET CRT-IDX TO 1.
016000     PERFORM 3050-SUM-LINE THRU 3050-EXIT
016100         VARYING WS-ORD-SUB FROM 1 BY 1
016200         UNTIL WS-ORD-SUB > CRT-LINE-COUNT.
016300     MOVE CA-ORD-COUPON-CODE TO CA-PRC-COUPON-CODE.
016400     CALL 'OPBPRC' USING CA-PRICING-AREA.
016500 3000-EXIT.
016600     EXIT.
016700*
016800 3050-SUM-LINE.
016900     SET CRT-IDX TO WS-ORD-SUB.
017000     ADD CRT-LINE-QTY (CRT-IDX) TO CA-PRC-ITEM-COUNT.
017100     COMPUTE CA-PRC-SUBTOTAL ROUNDED =
017200         CA-PRC-SUBTOTAL +
017300         (CRT-LINE-QTY (CRT-IDX) * CRT-LINE-UNIT-PRICE (CRT-IDX)).
017400 3050-EXIT.
017500     EXIT.
017600*
017700*  4000-RESERVE-ORDER-STOCK - all-or-nothing reserve; a failed
017800*  line gives back everything already reserved for the order.  $D1.
017900 4000-RESERVE-ORDER-STOCK.                                        B4901
018000     SET CRT-IDX TO 1.                                            B4901
018100     PERFORM 4050-RESERVE-LINE THRU 4050-EXIT                     B4901
018200         VARYING WS-ORD-SUB FROM 1 BY 1                           B4901
018300         UNTIL WS-ORD-SUB > CRT-LINE-COUNT                        B4901
018400            OR CA-ORD-REJECTED.                                   B4901
018500     IF CA-ORD-REJECTED                                           B4901
018600         PERFORM 4100-RELEASE-RESERVED THRU 4100-EXIT.            B4901
018700 4000-EXIT.
018800     EXIT.
018900*
019000 4050-RESERVE-LINE.                                               B4901
019100     SET CRT-IDX TO WS-ORD-SUB.                                   B4901
019200     MOVE SPACES          TO CA-CAT-REQUEST-ID.                   B4901
019300     SET CA-CAT-RESERVE   TO TRUE.                                B4901
019400     MOVE CRT-LINE-PROD-ID (CRT-IDX) TO CA-CAT-PROD-ID.           B4901
019500     MOVE CRT-LINE-QTY (CRT-IDX)     TO CA-CAT-QTY.               B4901
019600     CALL 'OPBCAT' USING CA-CATALOG-AREA.                         B4901
019700     IF NOT CA-CAT-NORMAL                                         B4901
019800         SET CA-ORD-REJECTED TO TRUE                              B4901
019900         STRING                                                   B4901
020000             'Insufficient stock for product: ' DELIMITED BY SIZE B4901
020100             CRT-LINE-PROD-ID (CRT-IDX) DELIMITED BY SPACE        B4901
020200             INTO CA-ORD-REASON                                   B4901
020300         GO TO 4050-EXIT.                                         B4901
020400     ADD +1 TO WS-ORD-RESERVED-COUNT.                             B4901
020500 4050-EXIT.
020600     EXIT.
020700*
020800*  4100-RELEASE-RESERVED - gives back lines 1 through WS-ORD-
020900*  RESERVED-COUNT, reserved in that same table order.
021000 4100-RELEASE-RESERVED.                                           B4901
021100     IF WS-ORD-RESERVED-COUNT = 0                                 B4901
021200         GO TO 4100-EXIT.                                         B4901
021300     PERFORM 4150-RELEASE-LINE THRU 4150-EXIT                     B4901
021400         VARYING WS-ORD-SUB FROM 1 BY 1                           B4901
021500         UNTIL WS-ORD-SUB > WS-ORD-RESERVED-COUNT.                B4901
021600 4100-EXIT.
021700     EXIT.
021800*
021900 4150-RELEASE-LINE.                                               B4901
022000     SET CRT-IDX TO WS-ORD-SUB.                                   B4901
022100     MOVE SPACES          TO CA-CAT-REQUEST-ID.                   B4901
022200     SET CA-CAT-RELEASE   TO TRUE.                                B4901
022300     MOVE CRT-LINE-PROD-ID (CRT-IDX) TO CA-CAT-PROD-ID.           B4901
022400     MOVE CRT-LINE-QTY (CRT-IDX)     TO CA-CAT-QTY.               B4901
022500     CALL 'OPBCAT' USING CA-CATALOG-AREA.                         B4901
022600 4150-EXIT.
022700     EXIT.
022800*
022900*  5000-BUILD-RESULT - rejected orders carry zero amounts and the
023000*  reason set above; accepted orders carry OPBPRC's amounts.  $D2.
023100 5000-BUILD-RESULT.
023200     IF CA-ORD-REJECTED
023300         MOVE +0.00 TO CA-ORD-SUBTOTAL
023400         MOVE +0.00 TO CA-ORD-BULK-DISC
023500         MOVE +0.00 TO CA-ORD-COUPON-DISC
023600         MOVE +0.00 TO CA-ORD-SHIPPING
023700         MOVE +0.00 TO CA-ORD-TOTAL
023800         MOVE +0    TO CA-ORD-ITEM-COUNT
023900         GO TO 5000-EXIT.
024000     MOVE CA-PRC-SUBTOTAL    TO CA-ORD-SUBTOTAL.
024100     MOVE CA-PRC-BULK-DISC   TO CA-ORD-BULK-DISC.
024200     MOVE CA-PRC-COUPON-DISC TO CA-ORD-COUPON-DISC.
024300     MOVE CA-PRC-SHIPPING    TO CA-ORD-SHIPPING.
024400     MOVE CA-PRC-TOTAL       TO CA-ORD-TOTAL.
024500     MOVE CA-PRC-ITEM-COUNT  TO CA-ORD-ITEM-COUNT.                B5210
024600 5000-EXIT.
024700     EXIT.

000100******************************************************************
000200*
000300* CONTROL BLOCK NAME = OPBWCAT
000400*
000500* DESCRIPTIVE NAME = ORDER PROCESSING BATCH - CATALOG SERVICE
000600*                     REQUEST/RESPONSE COMMAREA (CALL OPBCAT)
000700*
000800* FUNCTION =
000900*     Passed on every CALL to OPBCAT.  CA-CAT-REQUEST-ID selects
001000*     the function (load the table, look up a product, reserve
001100*     or release stock, snapshot the table back to disk).  The
001200*     caller sets the request fields, OPBCAT sets CA-CAT-RETURN-
001300*     CODE and the response fields before returning.
001400*
001500* Replaces the CICS DFHCOMMAREA used by the online catalog
001600* manager this shop retired for the nightly batch order run.
001700*-----------------------------------------------------------------
001800* CHANGE ACTIVITY :
001900*     $MOD(OPBWCAT),COMP(ORDPROC),PROD(BATCH   ):
002000*
002100*  PN= REASON  REL YYMMDD PGMR    : REMARKS
002200*  $D0= B4417   100 890614 RWJ    : NEW COPYBOOK - BASE CATALOG
002300*  $D1= B4901   110 910305 RWJ    : ADD RSRV/RLSE REQUESTS
002400*  $D2= C0092   120 980921 MTK    : Y2K REVIEW - NO DATE FIELDS
002500*  $D3= C1188   130 990614 MTK    : REVIEWED FOR OPBCAT COPYBOOK
002600*                                   SPLIT (OPBWPRD/OPBWCTB) - NO
002700*                                   CHANGE TO THIS LAYOUT NEEDED
002800*  $D4= C2004   140 050311 RWJ    : REVIEWED FOR Y2K10 - NO CHANGE
002900*  $D5= C2650   150 081117 JQP    : REVIEWED CA-CAT-RETURN-CODE
003000*                                   88-LEVELS AGAINST OPBCAT LOGIC
003100******************************************************************
003200*
003300 01  CA-CATALOG-AREA.
003400     05  CA-CAT-REQUEST-ID            PIC X(4).
003500         88  CA-CAT-LOAD                  VALUE 'LOAD'.
003600         88  CA-CAT-LOOKUP                VALUE 'LKUP'.
003700         88  CA-CAT-RESERVE               VALUE 'RSRV'.
003800         88  CA-CAT-RELEASE               VALUE 'RLSE'.
003900         88  CA-CAT-SAVE                  VALUE 'SAVE'.
004000     05  CA-CAT-RETURN-CODE           PIC X(2).
004100         88  CA-CAT-NORMAL                VALUE '00'.
004200         88  CA-CAT-NOT-FOUND             VALUE '01'.
004300         88  CA-CAT-NO-STOCK              VALUE '02'.
004400     05  CA-CAT-PROD-ID               PIC X(6).
004500     05  CA-CAT-QTY                   PIC S9(5).
004600     05  CA-CAT-PROD-NAME             PIC X(30).
004700     05  CA-CAT-UNIT-PRICE            PIC S9(7)V99.
004800     05  CA-CAT-STOCK-QTY             PIC S9(7).
004900     05  FILLER                       PIC X(8).
005000*
005100* Character view of the numeric response fields, for the run
005200* log trace.
005300 01  CA-CATALOG-AREA-EDIT REDEFINES CA-CATALOG-AREA.
005400     05  FILLER                       PIC X(47).
005500     05  CA-CAT-UNIT-PRICE-X          PIC X(9).
005600     05  CA-CAT-STOCK-QTY-X           PIC X(7).
005700     05  FILLER                       PIC X(8).

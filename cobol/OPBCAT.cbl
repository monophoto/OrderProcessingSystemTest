000100******************************************************************
000200*
000300* MODULE NAME = OPBCAT
000400*
000500* DESCRIPTIVE NAME = ORDER PROCESSING BATCH - CATALOG SERVICE
000600*
000700* FUNCTION =
000800*     Owns the in-memory product catalog table for the nightly
000900*     order run.  Loads it once from PRODUCT-MASTER, answers
001000*     lookups, reserves and releases stock for the caller, and
001100*     snapshots the updated table back to PRODUCT-MASTER at end
001200*     of run.  Called by OPBMAIN, OPBCART and OPBORD.
001300*
001400* Replaces the online VSAM data store this shop ran under CICS;
001500* PRODUCT-MASTER is read whole into WORKING-STORAGE once per run
001600* in place of the keyed file the CICS module kept open.
001700*-----------------------------------------------------------------
001800* CHANGE ACTIVITY :
001900*     $MOD(OPBCAT),COMP(ORDPROC),PROD(BATCH   ):
002000*
002100*  PN= REASON  REL YYMMDD PGMR    : REMARKS
002200*  $D0= B4417   100 890614 RWJ    : NEW PROGRAM - BASE CATALOG
002300*  $D1= B4901   110 910305 RWJ    : ADD RSRV/RLSE REQUESTS
002400*  $D2= C0092   120 980921 MTK    : Y2K REVIEW - NO DATE FIELDS
002500*  $D3= B5610   130 020814 JQP    : ADD SAVE-CATALOG END-OF-RUN
002600*                                   REWRITE OF PRODUCT MASTER
002700*  $D4= C1188   140 990614 MTK    : SPLIT OPBWPRD - CAT-TABLE AND
002800*                                   COUNTERS NOW COPY OPBWCTB, WAS
002900*                                   BEING COPIED TWICE (FD AND WS)
003000*  $D5= C1420   150 991103 RWJ    : REMOVED DEAD UPSI-0 RECREATE-SW
003100*                                   SWITCH - NEVER SET OR TESTED
003200*  $D6= C2004   160 050311 RWJ    : REVIEWED FOR Y2K10 - NO CHANGE
003300*  $D7= C2650   170 081117 JQP    : RAISED CAT-MAX-ENTRIES REVIEW -
003400*                                   500 STILL COVERS FULL CATALOG,
003500*                                   NO CHANGE MADE
003600******************************************************************
003700*
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    OPBCAT.
004000 AUTHOR.        R W JARVIS.
004100 INSTALLATION.  ORDER PROCESSING - BATCH SYSTEMS.
004200 DATE-WRITTEN.  06/14/89.
004300 DATE-COMPILED.
004400 SECURITY.      NONE.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-370.
004900 OBJECT-COMPUTER.  IBM-370.
005000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*
005400     SELECT PRODUCT-MASTER   ASSIGN TO PRODMSTR
005500         ORGANIZATION IS SEQUENTIAL
005600         ACCESS IS SEQUENTIAL
005700         FILE STATUS IS WS-PRODMSTR-STATUS.
005800*
005900*-----------------------------------------------------------------
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  PRODUCT-MASTER
006400     LABEL RECORDS ARE STANDARD
006500     RECORDING MODE IS F.
006600     COPY OPBWPRD.
006700*
006800 WORKING-STORAGE SECTION.
006900*-----------------------------------------------------------------
007000* Run time identification block.
007100 01  WS-HEADER.
007200     05  WS-EYECATCHER            PIC X(16)
007300                                  VALUE 'OPBCAT--------WS'.
007400     05  WS-RUN-DATE              PIC X(8)  VALUE SPACES.
007500     05  WS-RUN-TIME              PIC X(6)  VALUE SPACES.
007600     05  FILLER                   PIC X(1)  VALUE SPACES.
007700*
007800* Numeric-edit view of the run-time block, used when tracing an
007900* abend to the run log.
008000 01  WS-HEADER-EDIT REDEFINES WS-HEADER.
008100     05  FILLER                   PIC X(16).
008200     05  WS-RUN-DATE-X            PIC X(8).
008300     05  WS-RUN-TIME-X            PIC X(6).
008400     05  FILLER                   PIC X(1).
008500*
008600 01  WS-FILE-STATUSES.
008700     05  WS-PRODMSTR-STATUS       PIC X(2)  VALUE SPACES.
008800     05  FILLER                   PIC X(1)  VALUE SPACES.
008900*
009000 01  SWITCHES.
009100     05  CATALOG-LOADED-SW        PIC X(1)  VALUE SPACES.
009200         88  CATALOG-LOADED               VALUE 'Y'.
009300     05  PRODMSTR-EOF-SW          PIC X(1)  VALUE SPACES.
009400         88  PRODMSTR-EOF                 VALUE 'Y'.
009500     05  FILLER                   PIC X(1)  VALUE SPACES.
009600*
009700 01  WORKFIELDS.
009800     05  WS-FOUND-SW              PIC X(1)  VALUE SPACES.
009900         88  WS-ENTRY-FOUND               VALUE 'Y'.
010000     05  WS-CAT-SUB               PIC S9(4) COMP VALUE +0.
010100     05  FILLER                   PIC X(1)  VALUE SPACES.
010200*
010300 01  WS-CAT-COUNTS.
010400     05  WS-LOAD-COUNT            PIC S9(7) COMP VALUE +0.
010500     05  WS-SAVE-COUNT            PIC S9(7) COMP VALUE +0.        B5610
010600     05  FILLER                   PIC X(1)  VALUE SPACES.
010700*
010800* Display-edit view of the load/save counters, for the end-of-
010900* run catalog snapshot trace line.
011000 01  WS-CAT-COUNTS-EDIT REDEFINES WS-CAT-COUNTS.
011100     05  WS-LOAD-COUNT-X          PIC ZZZ,ZZ9.
011200     05  WS-SAVE-COUNT-X          PIC ZZZ,ZZ9.                    B5610
011300     05  FILLER                   PIC X(1).
011400*
011500     COPY OPBWCTB.
011600*
011700 LINKAGE SECTION.
011800     COPY OPBWCAT.
011900*
012000*-----------------------------------------------------------------
012100 PROCEDURE DIVISION USING CA-CATALOG-AREA.
012200*-----------------------------------------------------------------
012300*
012400 0000-MAIN.
012500     IF NOT CATALOG-LOADED
012600         PERFORM 1000-LOAD-CATALOG THRU 1000-EXIT.
012700     MOVE '00' TO CA-CAT-RETURN-CODE.
012800     EVALUATE TRUE
012900         WHEN CA-CAT-LOAD
013000             CONTINUE
013100         WHEN CA-CAT-LOOKUP
013200             PERFORM 2000-LOOKUP-PRODUCT THRU 2000-EXIT
013300         WHEN CA-CAT-RESERVE                                      B4901
013400             PERFORM 2100-RESERVE-STOCK THRU 2100-EXIT            B4901
013500         WHEN CA-CAT-RELEASE                                      B4901
013600             PERFORM 2200-RELEASE-STOCK THRU 2200-EXIT            B4901
013700         WHEN CA-CAT-SAVE                                         B5610
013800             PERFORM 3000-SAVE-CATALOG THRU 3000-EXIT             B5610
013900         WHEN OTHER
014000             MOVE '01' TO CA-CAT-RETURN-CODE
014100     END-EVALUATE.
014200     GOBACK.
014300*
014400* 1000-LOAD-CATALOG - read PRODUCT-MASTER into CAT-TABLE once.
014500 1000-LOAD-CATALOG.
014600     MOVE +0 TO CAT-ENTRY-COUNT.
014700     MOVE SPACES TO PRODMSTR-EOF-SW.
014800     OPEN INPUT PRODUCT-MASTER.
014900     IF WS-PRODMSTR-STATUS NOT = '00'
015000         DISPLAY 'OPBCAT-1000 ERROR OPENING PRODUCT MASTER RC='
015100                 WS-PRODMSTR-STATUS
015200         MOVE 'Y' TO PRODMSTR-EOF-SW
015300         MOVE '01' TO CA-CAT-RETURN-CODE
015400         GO TO 1000-EXIT.
015500     PERFORM 1100-READ-PRODUCT-MASTER THRU 1100-EXIT
015600         UNTIL PRODMSTR-EOF.
015700     CLOSE PRODUCT-MASTER.
015800     MOVE 'Y' TO CATALOG-LOADED-SW.
015900 1000-EXIT.
016000     EXIT.
016100*
016200 1100-READ-PRODUCT-MASTER.
016300     READ PRODUCT-MASTER
016400         AT END MOVE 'Y' TO PRODMSTR-EOF-SW
016500         GO TO 1100-EXIT.
016600     IF CAT-ENTRY-COUNT >= CAT-MAX-ENTRIES
016700         DISPLAY 'OPBCAT-1100 CATALOG TABLE FULL - ENTRY IGNORED'
016800         GO TO 1100-EXIT.
016900     ADD +1 TO CAT-ENTRY-COUNT.
017000     ADD +1 TO WS-LOAD-COUNT.
017100     SET CAT-IDX TO CAT-ENTRY-COUNT.
017200     MOVE PRD-ID     TO CAT-PROD-ID (CAT-IDX).
017300     MOVE PRD-NAME   TO CAT-PROD-NAME (CAT-IDX).
017400     MOVE PRD-PRICE  TO CAT-UNIT-PRICE (CAT-IDX).
017500     MOVE PRD-STOCK  TO CAT-STOCK-QTY (CAT-IDX).
017600 1100-EXIT.
017700     EXIT.
017800*
017900* 2000-LOOKUP-PRODUCT - locate CA-CAT-PROD-ID in CAT-TABLE.
018000 2000-LOOKUP-PRODUCT.
018100     PERFORM 2050-SEARCH-CATALOG THRU 2050-EXIT.
018200     IF NOT WS-ENTRY-FOUND
018300         MOVE '01' TO CA-CAT-RETURN-CODE
018400         GO TO 2000-EXIT.
018500     MOVE CAT-PROD-NAME (CAT-IDX)   TO CA-CAT-PROD-NAME.
018600     MOVE CAT-UNIT-PRICE (CAT-IDX)  TO CA-CAT-UNIT-PRICE.
018700     MOVE CAT-STOCK-QTY (CAT-IDX)   TO CA-CAT-STOCK-QTY.
018800 2000-EXIT.
018900     EXIT.
019000*
019100* 2050-SEARCH-CATALOG - linear search shared by lookup, reserve
019200* and release.
019300 2050-SEARCH-CATALOG.
019400     MOVE SPACES TO WS-FOUND-SW.
019500     SET CAT-IDX TO 1.
019600     PERFORM 2060-TEST-CATALOG-ENTRY THRU 2060-EXIT
019700         VARYING WS-CAT-SUB FROM 1 BY 1
019800         UNTIL WS-CAT-SUB > CAT-ENTRY-COUNT
019900            OR WS-ENTRY-FOUND.
020000 2050-EXIT.
020100     EXIT.
020200*
020300 2060-TEST-CATALOG-ENTRY.
020400     SET CAT-IDX TO WS-CAT-SUB.
020500     IF CAT-PROD-ID (CAT-IDX) = CA-CAT-PROD-ID
020600         MOVE 'Y' TO WS-FOUND-SW.
020700 2060-EXIT.
020800     EXIT.
020900*
021000*-----------------------------------------------------------------
021100* 2100-RESERVE-STOCK - decrement stock for CA-CAT-QTY units.
021200* Rejects with CA-CAT-NO-STOCK if not enough on hand.  $D1.
021300*-----------------------------------------------------------------
021400 2100-RESERVE-STOCK.                                              B4901
021500     PERFORM 2050-SEARCH-CATALOG THRU 2050-EXIT.                  B4901
021600     IF NOT WS-ENTRY-FOUND                                        B4901
021700         MOVE '01' TO CA-CAT-RETURN-CODE                          B4901
021800         GO TO 2100-EXIT.                                         B4901
021900     IF CA-CAT-QTY IS GREATER THAN CAT-STOCK-QTY (CAT-IDX)        B4901
022000         MOVE '02' TO CA-CAT-RETURN-CODE                          B4901
022100         GO TO 2100-EXIT.                                         B4901
022200     SUBTRACT CA-CAT-QTY FROM CAT-STOCK-QTY (CAT-IDX).            B4901
022300     MOVE CAT-STOCK-QTY (CAT-IDX) TO CA-CAT-STOCK-QTY.            B4901
022400 2100-EXIT.                                                       B4901
022500     EXIT.                                                        B4901
022600*
022700*-----------------------------------------------------------------
022800* 2200-RELEASE-STOCK - add CA-CAT-QTY units back for a rollback.
022900* Not on the main order path (see OPBORD).  $D1.
023000*-----------------------------------------------------------------
023100 2200-RELEASE-STOCK.                                              B4901
023200     PERFORM 2050-SEARCH-CATALOG THRU 2050-EXIT.                  B4901
023300     IF NOT WS-ENTRY-FOUND                                        B4901
023400         MOVE '01' TO CA-CAT-RETURN-CODE                          B4901
023500         GO TO 2200-EXIT.                                         B4901
023600     ADD CA-CAT-QTY TO CAT-STOCK-QTY (CAT-IDX).                   B4901
023700     MOVE CAT-STOCK-QTY (CAT-IDX) TO CA-CAT-STOCK-QTY.            B4901
023800 2200-EXIT.                                                       B4901
023900     EXIT.                                                        B4901
024000*
024100*-----------------------------------------------------------------
024200* 3000-SAVE-CATALOG - end-of-run rewrite of PRODUCT-MASTER from
024300* CAT-TABLE.  $D3.
024400*-----------------------------------------------------------------
024500 3000-SAVE-CATALOG.                                               B5610
024600     MOVE +0 TO WS-SAVE-COUNT.                                    B5610
024700     OPEN OUTPUT PRODUCT-MASTER.                                  B5610
024800     IF WS-PRODMSTR-STATUS NOT = '00'                             B5610
024900         DISPLAY 'OPBCAT-3000 ERROR OPENING PRODUCT MASTER RC='   B5610
025000                 WS-PRODMSTR-STATUS                               B5610
025100         MOVE '01' TO CA-CAT-RETURN-CODE                          B5610
025200         GO TO 3000-EXIT.                                         B5610
025300     SET CAT-IDX TO 1.                                            B5610
025400     PERFORM 3010-WRITE-PRODUCT-MASTER THRU 3010-EXIT             B5610
025500         VARYING WS-CAT-SUB FROM 1 BY 1                           B5610
025600         UNTIL WS-CAT-SUB > CAT-ENTRY-COUNT.                      B5610
025700     CLOSE PRODUCT-MASTER.                                        B5610
025800     DISPLAY WS-SAVE-COUNT-X.                                     B5610
025900 3000-EXIT.                                                       B5610
026000     EXIT.                                                        B5610
026100*
026200 3010-WRITE-PRODUCT-MASTER.                                       B5610
026300     SET CAT-IDX TO WS-CAT-SUB.                                   B5610
026400     MOVE CAT-PROD-ID (CAT-IDX)     TO PRD-ID.                    B5610
026500     MOVE CAT-PROD-NAME (CAT-IDX)   TO PRD-NAME.                  B5610
026600     MOVE CAT-UNIT-PRICE (CAT-IDX)  TO PRD-PRICE.                 B5610
026700     MOVE CAT-STOCK-QTY (CAT-IDX)   TO PRD-STOCK.                 B5610
026800     WRITE PRD-RECORD.                                            B5610
026900     ADD +1 TO WS-SAVE-COUNT.                                     B5610
027000 3010-EXIT.                                                       B5610
027100     EXIT.                                                        B5610

000100******************************************************************
000200*
000300* MODULE NAME = OPBCART
000400*
000500* DESCRIPTIVE NAME = ORDER PROCESSING BATCH - CART ACCUMULATION
000600*                     SERVICE
000700*
000800* FUNCTION =
000900*     Builds up the line items for one order in CRT-LINE-TABLE.
001000*     RSET clears the table for a new order.  ADDL validates a
001100*     requested product id and quantity against the catalog and
001200*     either starts a new distinct-product line or sums the
001300*     quantity into the existing line for that product.  Called
001400*     once per order-line record by OPBMAIN; OPBORD reads the
001500*     finished CRT-LINE-TABLE directly and never calls this
001600*     program itself.
001700*
001800* Batch-run replacement for the stubbed stock manager this shop
001900* ran online under CICS.
002000*-----------------------------------------------------------------
002100* CHANGE ACTIVITY :
002200*     $MOD(OPBCART),COMP(ORDPROC),PROD(BATCH   ):
002300*
002400*  PN= REASON  REL YYMMDD PGMR    : REMARKS
002500*  $D0= B4423   100 890711 RWJ    : NEW PROGRAM - CART SERVICE
002600*  $D1= B5210   101 951113 JQP    : ADD ITEM-COUNT TO TOTALS
002700*  $D2= C0092   102 980921 MTK    : Y2K REVIEW - NO DATE FIELDS
002800*  $D3= C1188   103 990614 MTK    : REVIEWED RESET LOGIC FOR MULTI-
002900*                                   ORDER RUNS - NO CHANGE NEEDED
003000*  $D4= C2004   104 050311 RWJ    : REVIEWED FOR Y2K10 - NO CHANGE
003100*  $D5= C2650   105 081117 JQP    : REVIEWED CRT-LINE-TABLE SIZE
003200*                                   AGAINST LARGEST OBSERVED ORDER
003300*  $D6= C2955   106 100305 MTK    : DROPPED THE TOTL REQUEST AND
003400*                                   3000-GET-TOTALS/3010-ADD-LINE-
003500*                                   TOTALS - OPBORD NEVER SENT TOTL,
003600*                                   IT SUMS THE LINE TABLE ITSELF -
003700*                                   ONE LIVE ROLLUP INSTEAD OF TWO
003800******************************************************************
003900*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    OPBCART.
004200 AUTHOR.        R W JARVIS.
004300 INSTALLATION.  ORDER PROCESSING - BATCH SYSTEMS.
004400 DATE-WRITTEN.  07/11/89.
004500 DATE-COMPILED.
004600 SECURITY.      NONE.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-370.
005100 OBJECT-COMPUTER.  IBM-370.
005200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005300*
005400*-----------------------------------------------------------------
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*-----------------------------------------------------------------
005800* Run time identification block.
005900 01  WS-HEADER.
006000     05  WS-EYECATCHER            PIC X(16)
006100                                  VALUE 'OPBCART-------WS'.
006200     05  WS-RUN-DATE              PIC X(8)  VALUE SPACES.
006300     05  FILLER                   PIC X(1)  VALUE SPACES.
006400*
006500* Numeric-edit view of the run-time block, for abend tracing.
006600 01  WS-HEADER-EDIT REDEFINES WS-HEADER.
006700     05  FILLER                   PIC X(16).
006800     05  WS-RUN-DATE-X            PIC X(8).
006900     05  FILLER                   PIC X(1).
007000*
007100 01  WORKFIELDS.
007200     05  WS-FOUND-SW              PIC X(1)  VALUE SPACES.
007300         88  WS-LINE-FOUND                VALUE 'Y'.
007400     05  WS-CRT-SUB               PIC S9(4) COMP VALUE +0.
007500     05  FILLER                   PIC X(1)  VALUE SPACES.
007600*
007700* Local catalog request area for the OPBCAT lookup below.
007800 01  WS-CATALOG-REQUEST.
007900     05  WS-CAT-UNIT-PRICE        PIC S9(7)V99 VALUE +0.
008000     05  WS-CAT-STOCK-QTY         PIC S9(7)    VALUE +0.
008100     05  FILLER                   PIC X(1)     VALUE SPACES.
008200*
008300* Display-edit view of the price/stock, for a rejected ADDL
008400* trace.
008500 01  WS-CATALOG-REQUEST-EDIT REDEFINES WS-CATALOG-REQUEST.
008600     05  WS-CAT-UNIT-PRICE-X      PIC X(9).
008700     05  WS-CAT-STOCK-QTY-X       PIC X(7).
008800     05  FILLER                   PIC X(1).
008900*
009000     COPY OPBWCAT.
009100*
009200 LINKAGE SECTION.
009300     COPY OPBWCRT.
009400*
009500*-----------------------------------------------------------------
009600* CRT-LINE-TABLE is owned by OPBMAIN and passed by reference so
009700* it persists across one order's repeated ADDL requests.
009800*-----------------------------------------------------------------
009900 PROCEDURE DIVISION USING CA-CART-AREA, CRT-LINE-COUNT,
010000                          CRT-LINE-TABLE.
010100*-----------------------------------------------------------------
010200*
010300 0000-MAIN.
010400     MOVE '00' TO CA-CRT-RETURN-CODE.
010500     EVALUATE TRUE
010600         WHEN CA-CRT-RESET
010700             PERFORM 1000-RESET-CART THRU 1000-EXIT
010800         WHEN CA-CRT-ADD-LINE
010900             PERFORM 2000-ADD-LINE THRU 2000-EXIT
011000         WHEN OTHER
011100             MOVE '01' TO CA-CRT-RETURN-CODE
011200     END-EVALUATE.
011300     GOBACK.
011400*
011500* 1000-RESET-CART - clear the line table for a new order.
011600 1000-RESET-CART.
011700     MOVE +0 TO CRT-LINE-COUNT.
011800 1000-EXIT.
011900     EXIT.
012000*
012100* 2000-ADD-LINE - validate quantity, product and stock, then sum
012200* into an existing line for CA-CRT-PROD-ID or start a new one.
012300 2000-ADD-LINE.
012400     IF CA-CRT-QTY IS NOT GREATER THAN ZERO
012500         MOVE '01' TO CA-CRT-RETURN-CODE
012600         GO TO 2000-EXIT.
012700     MOVE SPACES         TO CA-CAT-REQUEST-ID.
012800     SET CA-CAT-LOOKUP   TO TRUE.
012900     MOVE CA-CRT-PROD-ID TO CA-CAT-PROD-ID.
013000     CALL 'OPBCAT' USING CA-CATALOG-AREA.
013100     IF NOT CA-CAT-NORMAL
013200         MOVE '02' TO CA-CRT-RETURN-CODE
013300         GO TO 2000-EXIT.
013400     MOVE CA-CAT-UNIT-PRICE TO WS-CAT-UNIT-PRICE.
013500     MOVE CA-CAT-STOCK-QTY  TO WS-CAT-STOCK-QTY.
013600     IF CA-CRT-QTY IS GREATER THAN WS-CAT-STOCK-QTY
013700         MOVE '03' TO CA-CRT-RETURN-CODE
013800         GO TO 2000-EXIT.
013900     PERFORM 2050-FIND-EXISTING-LINE THRU 2050-EXIT.
014000     IF WS-LINE-FOUND
014100         ADD CA-CRT-QTY TO CRT-LINE-QTY (CRT-IDX)
014200     ELSE
014300         PERFORM 2060-ADD-NEW-LINE THRU 2060-EXIT.
014400 2000-EXIT.
014500     EXIT.
014600*
014700 2050-FIND-EXISTING-LINE.
014800     MOVE SPACES TO WS-FOUND-SW.
014900     SET CRT-IDX TO 1.
015000     PERFORM 2055-TEST-LINE THRU 2055-EXIT
015100         VARYING WS-CRT-SUB FROM 1 BY 1
015200         UNTIL WS-CRT-SUB > CRT-LINE-COUNT
015300            OR WS-LINE-FOUND.
015400 2050-EXIT.
015500     EXIT.
015600*
015700 2055-TEST-LINE.
015800     SET CRT-IDX TO WS-CRT-SUB.
015900     IF CRT-LINE-PROD-ID (CRT-IDX) = CA-CRT-PROD-ID
016000         MOVE 'Y' TO WS-FOUND-SW.
016100 2055-EXIT.
016200     EXIT.
016300*
016400 2060-ADD-NEW-LINE.
016500     IF CRT-LINE-COUNT >= CRT-MAX-LINES
016600         MOVE '01' TO CA-CRT-RETURN-CODE
016700         GO TO 2060-EXIT.
016800     ADD +1 TO CRT-LINE-COUNT.
016900     SET CRT-IDX TO CRT-LINE-COUNT.
017000     MOVE CA-CRT-PROD-ID    TO CRT-LINE-PROD-ID (CRT-IDX).
017100     MOVE CA-CRT-QTY        TO CRT-LINE-QTY (CRT-IDX).
017200     MOVE WS-CAT-UNIT-PRICE TO CRT-LINE-UNIT-PRICE (CRT-IDX).
017300 2060-EXIT.
017400     EXIT.

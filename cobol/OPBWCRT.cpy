000100******************************************************************
000200*
000300* CONTROL BLOCK NAME = OPBWCRT
000400*
000500* DESCRIPTIVE NAME = ORDER PROCESSING BATCH - CART SERVICE
000600*                     REQUEST/RESPONSE COMMAREA AND LINE TABLE
000700*                     (CALL OPBCART)
000800*
000900* FUNCTION =
001000*     Passed on every CALL to OPBCART.  CA-CRT-REQUEST-ID selects
001100*     reset or add-line.  CRT-LINE-TABLE holds one entry per
001200*     distinct product id for the order (see OPBCART 2000-ADD-
001300*     LINE); OPBORD reads it directly to sum item count and
001400*     subtotal for the pricing engine.
001500*-----------------------------------------------------------------
001600* CHANGE ACTIVITY :
001700*     $MOD(OPBWCRT),COMP(ORDPROC),PROD(BATCH   ):
001800*
001900*  PN= REASON  REL YYMMDD PGMR    : REMARKS
002000*  $D0= B4423   100 890711 RWJ    : NEW COPYBOOK - CART SERVICE
002100*  $D1= B5210   101 951113 JQP    : ADD ITEM-COUNT TO TOTALS
002200*  $D2= C0092   102 980921 MTK    : Y2K REVIEW - NO DATE FIELDS
002300*  $D3= C1188   103 990614 MTK    : REVIEWED CRT-LINE-TABLE OCCURS
002400*                                   LIMIT AGAINST LARGEST ORDER
002500*  $D4= C2004   104 050311 RWJ    : REVIEWED FOR Y2K10 - NO CHANGE
002600*  $D5= C2650   105 081117 JQP    : REVIEWED CA-CRT-RETURN-CODE
002700*                                   88-LEVELS AGAINST OPBCART LOGIC
002800*  $D6= C2955   106 100305 MTK    : DROPPED THE TOTL REQUEST - IT
002900*                                   WAS NEVER CALLED, OPBORD SUMS
003000*                                   THE LINE TABLE ITSELF - REMOVED
003100*                                   CA-CRT-GET-TOTALS, CA-CRT-ITEM-
003200*                                   COUNT, CA-CRT-SUBTOTAL AND THE
003300*                                   CA-CART-AREA-EDIT TRACE VIEW
003400******************************************************************
003500*
003600 01  CA-CART-AREA.                                                  C2955
003700     05  CA-CRT-REQUEST-ID            PIC X(4).
003800         88  CA-CRT-RESET                 VALUE 'RSET'.
003900         88  CA-CRT-ADD-LINE              VALUE 'ADDL'.
004000     05  CA-CRT-RETURN-CODE           PIC X(2).
004100         88  CA-CRT-NORMAL                VALUE '00'.
004200         88  CA-CRT-BAD-QTY               VALUE '01'.
004300         88  CA-CRT-NOT-FOUND             VALUE '02'.
004400         88  CA-CRT-NO-STOCK              VALUE '03'.
004500     05  CA-CRT-PROD-ID               PIC X(6).
004600     05  CA-CRT-QTY                   PIC S9(5).
004700     05  FILLER                       PIC X(24).                   C2955
004800*
004900*-----------------------------------------------------------------
005000* CART LINE TABLE - reset to zero entries by CA-CRT-RESET at the
005100* start of every order.
005200*-----------------------------------------------------------------
005300 77  CRT-MAX-LINES                 PIC S9(4) COMP VALUE +500.
005400 77  CRT-LINE-COUNT                PIC S9(4) COMP VALUE +0.
005500 01  CRT-LINE-TABLE.
005600     05  CRT-LINE OCCURS 500 TIMES
005700                   INDEXED BY CRT-IDX.
005800         10  CRT-LINE-PROD-ID         PIC X(6).
005900         10  CRT-LINE-QTY             PIC S9(5).
006000         10  CRT-LINE-UNIT-PRICE      PIC S9(7)V99.
006100         10  FILLER                   PIC X(5).

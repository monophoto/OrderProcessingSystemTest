000100******************************************************************
000200*
000300* CONTROL BLOCK NAME = OPBWLIN
000400*
000500* DESCRIPTIVE NAME = ORDER PROCESSING BATCH - ORDER LINE
000600*                     RECORD LAYOUT (INPUT CART LINE ITEMS)
000700*
000800* FUNCTION =
000900*     Defines one input line item off the ORDER-LINES file.
001000*     Lines for the same order share ORL-ORDER-ID and are read
001100*     contiguously; a change of ORL-ORDER-ID is the control
001200*     break that ends one order and starts the next (see
001300*     3000-PROCESS-ORDERS in OPBMAIN).
001400*-----------------------------------------------------------------
001500* CHANGE ACTIVITY :
001600*     $MOD(OPBWLIN),COMP(ORDPROC),PROD(BATCH   ):
001700*
001800*  PN= REASON  REL YYMMDD PGMR    : REMARKS
001900*  $D0= B4417   100 890614 RWJ    : NEW COPYBOOK - BASE CATALOG
002000*  $D1= B5210   101 951113 JQP    : REVIEWED ORL-QTY WIDTH FOR
002100*                                   LARGE-QUANTITY ORDERS - OK
002200*  $D2= C0092   110 980921 MTK    : Y2K REVIEW - NO DATE FIELDS
002300*  $D3= C2004   120 050311 RWJ    : REVIEWED FOR Y2K10 - NO CHANGE
002400*  $D4= C2650   130 081117 JQP    : REVIEWED ORL-COUPON WIDTH
002500*                                   AGAINST LONGEST COUPON CODE
002600******************************************************************
002700*
002800 01  ORL-RECORD.
002900     05  ORL-ORDER-ID                 PIC X(8).
003000     05  ORL-PROD-ID                  PIC X(6).
003100     05  ORL-QTY                      PIC S9(5).
003200     05  ORL-COUPON                   PIC X(10).
003300     05  FILLER                       PIC X(1).
003400*
003500* Character view of ORL-QTY, for a rejected-line trace.
003600 01  ORL-RECORD-EDIT REDEFINES ORL-RECORD.
003700     05  FILLER                       PIC X(14).
003800     05  ORL-QTY-X                    PIC X(5).
003900     05  FILLER                       PIC X(11).

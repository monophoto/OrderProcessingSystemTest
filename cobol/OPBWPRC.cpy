000100******************************************************************
000200*
000300* CONTROL BLOCK NAME = OPBWPRC
000400*
000500* DESCRIPTIVE NAME = ORDER PROCESSING BATCH - PRICING ENGINE
000600*                     REQUEST/RESPONSE COMMAREA (CALL OPBPRC)
000700*
000800* FUNCTION =
000900*     Passed on every CALL to OPBPRC.  Caller sets the subtotal,
001000*     item count and coupon code; OPBPRC returns bulk discount,
001100*     coupon discount, shipping and the final total, each rounded
001200*     independently per the pricing rules in 2000-COMPUTE-PRICING.
001300*-----------------------------------------------------------------
001400* CHANGE ACTIVITY :
001500*     $MOD(OPBWPRC),COMP(ORDPROC),PROD(BATCH   ):
001600*
001700*  PN= REASON  REL YYMMDD PGMR    : REMARKS
001800*  $D0= B4501   100 890820 MTK    : NEW COPYBOOK - PRICING ENGINE
001900*  $D1= B4780   105 900412 MTK    : ADD FREESHIP COUPON HANDLING
002000*  $D2= C0092   110 980921 MTK    : Y2K REVIEW - NO DATE FIELDS
002100*  $D3= C1188   115 990614 MTK    : REVIEWED CA-PRC-COUPON-CODE
002200*                                   WIDTH AGAINST OPBWLIN ORL-COUPON
002300*  $D4= C2004   120 050311 RWJ    : REVIEWED FOR Y2K10 - NO CHANGE
002400*  $D5= C2650   125 081117 JQP    : REVIEWED CA-PRC-TOTAL WIDTH
002500*                                   AGAINST LARGEST OBSERVED ORDER
002600******************************************************************
002700*
002800 01  CA-PRICING-AREA.
002900     05  CA-PRC-SUBTOTAL              PIC S9(7)V99.
003000     05  CA-PRC-ITEM-COUNT            PIC S9(5).
003100     05  CA-PRC-COUPON-CODE           PIC X(10).
003200     05  CA-PRC-BULK-DISC             PIC S9(7)V99.
003300     05  CA-PRC-COUPON-DISC           PIC S9(7)V99.
003400     05  CA-PRC-SHIPPING              PIC S9(7)V99.
003500     05  CA-PRC-TOTAL                 PIC S9(7)V99.
003600     05  FILLER                       PIC X(6).
003700*
003800* View isolating the returned amounts for the run log trace.
003900 01  CA-PRICING-AREA-EDIT REDEFINES CA-PRICING-AREA.
004000     05  FILLER                       PIC X(24).
004100     05  CA-PRC-BULK-DISC-X           PIC X(9).
004200     05  CA-PRC-COUPON-DISC-X         PIC X(9).
004300     05  CA-PRC-SHIPPING-X            PIC X(9).
004400     05  CA-PRC-TOTAL-X               PIC X(9).
004500     05  FILLER                       PIC X(6).
